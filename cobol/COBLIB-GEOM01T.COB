      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID. GEOM01T.                                             00000400
       AUTHOR. VICTOR LEAL.                                             00000500
       INSTALLATION. FOURSYS.                                           00000600
       DATE-WRITTEN. 09/02/95.                                          00000700
       DATE-COMPILED.                                                   00000800
       SECURITY. USO INTERNO - FOURSYS INFORMATICA.                     00000900
      *===================================================*             00001000
      *  AUTOR   : VICTOR LEAL                            *             00001100
      *  EMPRESA : FOURSYS                                *             00001200
      *  OBJETIVO: LER O EXTRATO DE FEATURES DO MAPEAMENTO *            00001300
      *            (FEATURE-EXTRACT), CONTAR POR ROTULO E  *            00001400
      *            TIPO DE GEOMETRIA E SOMAR O COMPRIMENTO *            00001500
      *            DAS LINESTRINGS (HAVERSINE), GRAVANDO O *            00001600
      *            RESULTADO NO ACUM-EXTRACT PARA O GEOM02R*            00001700
      *---------------------------------------------------*             00001800
      *  ARQUIVOS:                                        *             00001900
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002000
      *  FEATEXT             I             #GEOREC        *             00002100
      *  ACUMEXT             O             #GEOACC        *             00002200
      *===================================================*             00002300
      *---------------------------------------------------              00002400
      *  HISTORICO DE ALTERACOES                                        00002500
      *---------------------------------------------------              00002600
      *  09/02/95 VL    PROGRAMA ORIGINAL (PROJETO GEOM).               00002700
      *  14/06/95 VL    CORRIGIDO O CALCULO DO COMPRIMENTO DA           00002800
      *                 LINESTRING - A SOMA FICAVA NEGATIVA QUANDO      00002900
      *                 O TRACADO CRUZAVA O MERIDIANO DE GREENWICH.     00003000
      *  03/11/95 RCS   INCLUIDO TESTE DE VERTICE NAO-NUMERICO;         00003100
      *                 ANTES O PROGRAMA ABORTAVA (SOC7) QUANDO O       00003200
      *                 EXTRATO VINHA COM COORDENADA INVALIDA.          00003300
      *  22/01/96 RCS   LIMITE DA TABELA DE ACUMULADORES AUMENTADO      00003400
      *                 DE 100 PARA 400 CHAVES (ROTULOS REPETIDOS       00003500
      *                 NO LOTE DA DIRETORIA DE CADASTRO).              00003600
      *  17/09/96 VL    RETIRADA A IMPRESSAO DIRETA DO RELATORIO        00003700
      *                 DESTE PROGRAMA; PASSOU A GRAVAR SOMENTE O       00003800
      *                 ACUM-EXTRACT, O RELATORIO FICOU NO GEOM02R.     00003900
      *  12/08/98 MTS   REVISAO PARA O ANO 2000 - PROGRAMA NAO USA      00004000
      *                 CAMPO DE DATA EM CALCULO, SOMENTE EM            00004100
      *                 MENSAGEM DE LOG; NADA A ALTERAR NOS DADOS.      00004200
      *                 FECHADO O ITEM DO CHECKLIST GEOM-Y2K-03.        00004300
      *  04/02/99 MTS   WRK-DATA-EXECUCAO PASSOU A SER LIDA COM         00004400
      *                 ACCEPT FROM DATE EM VEZ DE DATA FIXA DE         00004500
      *                 TESTE QUE TINHA FICADO NO PROGRAMA.             00004600
      *  25/05/00 JBM   INCLUIDA CONTAGEM DE VERTICES LIDOS NO          00004700
      *                 SUMARIO DE ENCERRAMENTO (CHAMADO PELO CPD       00004800
      *                 PARA CONFERIR VOLUME DO LOTE NOTURNO).          00004900
      *  03/07/01 JBM   TABELA DE DESCRICOES LIMITADA A 3 POR           00005000
      *                 ROTULO, CONFORME PEDIDO DA CARTOGRAFIA.         00005100
      *  14/03/03 RCS   MOTOR DE HAVERSINE (SECOES 5000 A 5511)         00005200
      *                 ESTAVA EM COMP-2 (PONTO FLUTUANTE) - ESTE       00005300
      *                 COMPILADOR NAO SUPORTA COMP-1/COMP-2;           00005400
      *                 CONVERTIDO PARA COMP-3 (DECIMAL EMPACOTADO).    00005500
      *  02/09/03 RCS   RETIRADO O SWITCH UPSI-0 DE DEBUG E O           00005600
      *                 DISPLAY CONDICIONAL EM 2210 - NUNCA FOI         00005700
      *                 USADO EM PRODUCAO, SO GERAVA RUIDO NO LOG.      00005800
      *  19/09/03 RCS   INCLUIDA A SECAO SPECIAL-NAMES (CLASS           00005900
      *                 WRK-CLASSE-COORDENADA) - TODO PROGRAMA DA       00006000
      *                 CASA COM FILE-CONTROL TEM ESSA SECAO; AQUI      00006100
      *                 USADA NA VALIDACAO DA COORDENADA EM 2210,       00006200
      *                 NO LUGAR DO TESTE NUMERIC PURO.                 00006300
      *  26/09/03 RCS   REVISTOS OS CAMPOS DO MOTOR DE HAVERSINE -      00006400
      *                 TINHAM FICADO EM COMP-3 (DECIMAL EMPACOTADO)    00006500
      *                 NA CONVERSAO ANTERIOR; A CASA NUNCA USOU        00006600
      *                 EMPACOTADO, SO BINARIO (COMP) - REVERTIDO       00006700
      *                 PARA COMP EM TODOS OS CAMPOS FRACIONARIOS.      00006800
      *  26/09/03 RCS   2210-LER-VERTICE REESCRITA COM GO TO PARA       00006850
      *                 2210-99-FIM A CADA VERTICE INVALIDO, NO         00006860
      *                 PADRAO DE PE DE PAGINA DE ERRO DA CASA.         00006870
      *====================================================             00006900
       ENVIRONMENT                               DIVISION.              00007000
      *====================================================             00007100
       CONFIGURATION                             SECTION.               00007200
       SPECIAL-NAMES.                                                   00007300
           CLASS WRK-CLASSE-COORDENADA IS '0' THRU '9', '+', '-'.       00007400
                                                                        00007500
       INPUT-OUTPUT                              SECTION.               00007600
       FILE-CONTROL.                                                    00007700
           SELECT FEATURE-EXTRACT ASSIGN TO FEATEXT                     00007800
               ORGANIZATION IS LINE SEQUENTIAL                          00007900
               FILE STATUS IS WRK-FS-FEAT.                              00008000
                                                                        00008100
           SELECT ACUM-EXTRACT ASSIGN TO ACUMEXT                        00008200
               FILE STATUS IS WRK-FS-ACUM.                              00008300
                                                                        00008400
      *====================================================             00008500
       DATA                                      DIVISION.              00008600
      *====================================================             00008700
      *-----------------------------------------------------            00008800
       FILE                                      SECTION.               00008900
      *-----------------------------------------------------            00009000
       FD  FEATURE-EXTRACT                                              00009100
           LABEL RECORD IS STANDARD.                                    00009200
           COPY '#GEOREC'.                                              00009300
                                                                        00009400
       FD  ACUM-EXTRACT                                                 00009500
           RECORDING MODE IS F                                          00009600
           BLOCK CONTAINS 0 RECORDS.                                    00009700
           COPY '#GEOACC'.                                              00009800
                                                                        00009900
      *-----------------------------------------------------            00010000
       WORKING-STORAGE                           SECTION.               00010100
      *-----------------------------------------------------            00010200
           COPY '#GEOLOG'.                                              00010300
      *-----------------------------------------------------            00010400
       01 FILLER PIC X(48) VALUE                                        00010500
           '--------------VARIAVEIS PARA FILE STATUS-----'.             00010600
      *-----------------------------------------------------            00010700
       77 WRK-FS-FEAT             PIC 9(02).                            00010800
       77 WRK-FS-ACUM             PIC 9(02).                            00010900
      *-----------------------------------------------------            00011000
       01 FILLER PIC X(48) VALUE                                        00011100
           '--------------VARIAVEIS DE CONTROLE----------'.             00011200
      *-----------------------------------------------------            00011300
       77 WRK-I                   PIC 9(04) COMP.                       00011400
       77 WRK-J                   PIC 9(04) COMP.                       00011500
       77 WRK-K                   PIC 9(04) COMP.                       00011600
       77 WRK-LIMITE-TRECHO       PIC 9(04) COMP.                       00011700
       77 WRK-ACUM-QTDE           PIC 9(04) COMP VALUE ZERO.            00011800
       77 WRK-ACHOU               PIC X(01) VALUE 'N'.                  00011900
      *-----------------------------------------------------            00012000
       01 FILLER PIC X(48) VALUE                                        00012100
           '--------------DATA DE EXECUCAO----------------'.            00012200
      *-----------------------------------------------------            00012300
       01 WRK-DATA-EXECUCAO.                                            00012400
           05 WRK-DATA-AAMMDD     PIC 9(06) VALUE ZEROS.                00012500
       01 WRK-DATA-EXECUCAO-R REDEFINES WRK-DATA-EXECUCAO.              00012600
           05 WRK-DATA-AA         PIC 9(02).                            00012700
           05 WRK-DATA-MM         PIC 9(02).                            00012800
           05 WRK-DATA-DD         PIC 9(02).                            00012900
      *-----------------------------------------------------            00013000
       01 FILLER PIC X(48) VALUE                                        00013100
           '--------------TABELA DE ACUMULADORES---------'.             00013200
      *-----------------------------------------------------            00013300
       01 WRK-TAB-ACUM.                                                 00013400
           05 WRK-ACUM-ENTRADA OCCURS 400 TIMES.                        00013500
               10 WRK-ACUM-CHAVE          PIC X(44).                    00013600
               10 WRK-ACUM-TIPO           PIC X(01).                    00013700
                   88 WRK-EH-CONTAGEM         VALUE 'C'.                00013800
                   88 WRK-EH-COMPRIMENTO      VALUE 'L'.                00013900
               10 WRK-ACUM-CONTAGEM       PIC 9(06) COMP.               00014000
               10 WRK-ACUM-COMPRIMENTO    PIC S9(09)V9(04) COMP.        00014100
               10 FILLER                 PIC X(08).                     00014200
      *-----------------------------------------------------            00014300
       01 FILLER PIC X(48) VALUE                                        00014400
           '--------------TABELA DE DESCRICOES-----------'.             00014500
      *-----------------------------------------------------            00014600
       77 WRK-DESC-QTDE           PIC 9(04) COMP VALUE ZERO.            00014700
       01 WRK-TAB-DESC.                                                 00014800
           05 WRK-DESC-ENTRADA OCCURS 400 TIMES.                        00014900
               10 WRK-DESC-ROTULO        PIC X(30).                     00015000
               10 WRK-DESC-NUM           PIC 9(01) COMP.                00015100
               10 WRK-DESC-TEXTO OCCURS 3 TIMES                         00015200
                                         PIC X(60).                     00015300
               10 FILLER                PIC X(02).                      00015400
      *-----------------------------------------------------            00015500
       01 FILLER PIC X(48) VALUE                                        00015600
           '--------------DADOS DA FEATURE ATUAL---------'.             00015700
      *-----------------------------------------------------            00015800
       77 WRK-ROTULO               PIC X(30).                           00015900
       77 WRK-DESCRICAO            PIC X(60).                           00016000
       77 WRK-SUFIXO               PIC X(10).                           00016100
       77 WRK-CHAVE-MONTADA        PIC X(44).                           00016200
       01 WRK-CHAVE-VIEW REDEFINES WRK-CHAVE-MONTADA.                   00016300
           05 WRK-CHAVE-VIEW-ROTULO   PIC X(30).                        00016400
           05 FILLER                 PIC X(14).                         00016500
      *-----------------------------------------------------            00016600
       01 FILLER PIC X(48) VALUE                                        00016700
           '--------------TABELA DE VERTICES-------------'.             00016800
      *-----------------------------------------------------            00016900
       77 WRK-VTX-QTDE             PIC 9(04) COMP VALUE ZERO.           00017000
       77 WRK-VTX-INVALIDO         PIC X(01) VALUE 'N'.                 00017100
           88 WRK-VTX-COM-ERRO         VALUE 'S'.                       00017200
       01 WRK-TAB-VERTICE.                                              00017300
           05 WRK-VTX-ENTRADA OCCURS 400 TIMES.                         00017400
               10 WRK-VTX-LON       PIC S9(03)V9(06) COMP.              00017500
               10 WRK-VTX-LAT       PIC S9(02)V9(06) COMP.              00017600
               10 FILLER                 PIC X(04).                     00017700
      *-----------------------------------------------------            00017800
       01 FILLER PIC X(48) VALUE                                        00017900
           '--------------MOTOR DE DISTANCIA (HAVERSINE)-'.             00018000
      *-----------------------------------------------------            00018100
      *    ESTE COMPILADOR NAO TEM SENO/COSSENO/RAIZ EMBUTIDOS -        00018200
      *    NEM COMP-1/COMP-2 (PONTO FLUTUANTE) - CALCULADOS ABAIXO      00018300
      *    POR SERIE EM COMP (BINARIO), CONFORME NOTA TECNICA           00018400
      *    DA CARTOGRAFIA (VER PASTA DE PROJETO).                       00018500
       77 WRK-RAIO-TERRA       PIC S9(09)      COMP VALUE 6371000.      00018600
       77 WRK-PI               PIC S9(01)V9(09) COMP                    00018700
                                              VALUE 3.141592653.        00018800
       77 WRK-GRAUS-RAD        PIC S9(01)V9(09) COMP                    00018900
                                              VALUE 0.017453293.        00019000
       77 WRK-SOMA-METROS      PIC S9(09)V9(04) COMP.                   00019100
       77 WRK-ARCO-LAT1        PIC S9(03)V9(06) COMP.                   00019200
       77 WRK-ARCO-LAT2        PIC S9(03)V9(06) COMP.                   00019300
       77 WRK-ARCO-LON1        PIC S9(03)V9(06) COMP.                   00019400
       77 WRK-ARCO-LON2        PIC S9(03)V9(06) COMP.                   00019500
       77 WRK-RAD-LAT1         PIC S9(01)V9(09) COMP.                   00019600
       77 WRK-RAD-LAT2         PIC S9(01)V9(09) COMP.                   00019700
       77 WRK-DELTA-LAT        PIC S9(01)V9(09) COMP.                   00019800
       77 WRK-DELTA-LON        PIC S9(01)V9(09) COMP.                   00019900
       77 WRK-VALOR-A          PIC S9(01)V9(09) COMP.                   00020000
       77 WRK-VALOR-C          PIC S9(01)V9(09) COMP.                   00020100
       77 WRK-SENO-TMP         PIC S9(01)V9(09) COMP.                   00020200
       77 WRK-COS-LAT1         PIC S9(01)V9(09) COMP.                   00020300
       77 WRK-COS-LAT2         PIC S9(01)V9(09) COMP.                   00020400
       77 WRK-DISTANCIA        PIC S9(09)V9(04) COMP.                   00020500
       77 WRK-ARG-SENO         PIC S9(01)V9(09) COMP.                   00020600
       77 WRK-RESULT-SENO      PIC S9(01)V9(09) COMP.                   00020700
       77 WRK-ARG-COSSENO      PIC S9(01)V9(09) COMP.                   00020800
       77 WRK-RESULT-COSSENO   PIC S9(01)V9(09) COMP.                   00020900
       77 WRK-RAIZ-VALOR       PIC S9(01)V9(09) COMP.                   00021000
       77 WRK-RAIZ-RESULT      PIC S9(01)V9(09) COMP.                   00021100
       77 WRK-ATAN-Y           PIC S9(01)V9(09) COMP.                   00021200
       77 WRK-ATAN-X           PIC S9(01)V9(09) COMP.                   00021300
       77 WRK-ATAN-RESULT      PIC S9(01)V9(09) COMP.                   00021400
       77 WRK-RAZAO            PIC S9(01)V9(09) COMP.                   00021500
       77 WRK-Z1               PIC S9(01)V9(09) COMP.                   00021600
       77 WRK-Z2               PIC S9(01)V9(09) COMP.                   00021700
       77 WRK-ATAN-SERIE-RESULT PIC S9(01)V9(09) COMP.                  00021800
       77 WRK-TERMO            PIC S9(01)V9(09) COMP.                   00021900
       77 WRK-POT-X2           PIC S9(02)V9(09) COMP.                   00022000
       77 WRK-N-TERMO          PIC 9(02) COMP.                          00022100
      *-----------------------------------------------------            00022200
       01 FILLER PIC X(48) VALUE                                        00022300
           '--------------CONTADORES GERAIS---------------'.            00022400
      *-----------------------------------------------------            00022500
       77 WRK-TOT-FEATURES         PIC 9(06) COMP VALUE ZERO.           00022600
       77 WRK-TOT-VERTICES-LIDOS   PIC 9(06) COMP VALUE ZERO.           00022700
      *====================================================             00022800
       PROCEDURE                                 DIVISION.              00022900
      *====================================================             00023000
      *-----------------------------------------------------            00023100
       0000-PRINCIPAL                             SECTION.              00023200
      *-----------------------------------------------------            00023300
           PERFORM 1000-INICIALIZAR.                                    00023400
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-FEAT EQUAL 10.           00023500
           PERFORM 3000-FINALIZAR.                                      00023600
           STOP RUN.                                                    00023700
      *-----------------------------------------------------            00023800
       0000-99-FIM.                                  EXIT.              00023900
      *-----------------------------------------------------            00024000
                                                                        00024100
      *-----------------------------------------------------            00024200
       1000-INICIALIZAR                           SECTION.              00024300
      *-----------------------------------------------------            00024400
           ACCEPT WRK-DATA-EXECUCAO FROM DATE.                          00024500
           DISPLAY 'GEOM01T: INICIO DO LOTE EM ' WRK-DATA-DD '/'        00024600
                    WRK-DATA-MM '/' WRK-DATA-AA.                        00024700
           OPEN INPUT FEATURE-EXTRACT                                   00024800
                OUTPUT ACUM-EXTRACT.                                    00024900
             PERFORM 4000-TESTAR-STATUS.                                00025000
           READ FEATURE-EXTRACT.                                        00025100
           IF WRK-FS-FEAT EQUAL 10                                      00025200
              DISPLAY 'GEOM01T: FEATURE-EXTRACT VAZIO'                  00025300
           END-IF.                                                      00025400
      *-----------------------------------------------------            00025500
       1000-99-FIM.                                  EXIT.              00025600
      *-----------------------------------------------------            00025700
                                                                        00025800
      *-----------------------------------------------------            00025900
       2000-PROCESSAR                             SECTION.              00026000
      *-----------------------------------------------------            00026100
           IF GEO-EH-CABECALHO                                          00026200
               PERFORM 2100-CLASSIFICAR-FEATURE THRU                    00026300
                   2100-99-FIM                                          00026400
           ELSE                                                         00026500
               DISPLAY 'GEOM01T-2000: REGISTRO V SEM CABECALHO -'       00026600
                        ' IGNORADO'                                     00026700
           END-IF.                                                      00026800
           READ FEATURE-EXTRACT.                                        00026900
           IF WRK-FS-FEAT EQUAL 10                                      00027000
              DISPLAY 'GEOM01T: FIM DO FEATURE-EXTRACT'                 00027100
           END-IF.                                                      00027200
      *-----------------------------------------------------            00027300
       2000-99-FIM.                                  EXIT.              00027400
      *-----------------------------------------------------            00027500
                                                                        00027600
      *-----------------------------------------------------            00027700
       2100-CLASSIFICAR-FEATURE                   SECTION.              00027800
      *-----------------------------------------------------            00027900
           ADD 1 TO WRK-TOT-FEATURES.                                   00028000
           IF GEO-CAB-ROTULO EQUAL SPACES                               00028100
               MOVE 'Unnamed' TO WRK-ROTULO                             00028200
           ELSE                                                         00028300
               MOVE GEO-CAB-ROTULO TO WRK-ROTULO                        00028400
           END-IF.                                                      00028500
           PERFORM 2150-TRATAR-DESCRICAO.                               00028600
           EVALUATE TRUE                                                00028700
               WHEN GEO-EH-POLIGONO                                     00028800
                   MOVE 'Polygon' TO WRK-SUFIXO                         00028900
                   PERFORM 2170-MONTAR-CHAVE                            00029000
                   PERFORM 2300-ACUMULAR-CONTAGEM                       00029100
               WHEN GEO-EH-PONTO                                        00029200
                   MOVE 'Point' TO WRK-SUFIXO                           00029300
                   PERFORM 2170-MONTAR-CHAVE                            00029400
                   PERFORM 2300-ACUMULAR-CONTAGEM                       00029500
               WHEN GEO-EH-LINHA                                        00029600
                   MOVE 'LineString' TO WRK-SUFIXO                      00029700
                   PERFORM 2170-MONTAR-CHAVE                            00029800
                   PERFORM 2200-TRATAR-LINESTRING                       00029900
               WHEN OTHER                                               00030000
                   DISPLAY 'GEOM01T-2100: TIPO DE GEOMETRIA INVALIDO - '00030100
                            WRK-ROTULO                                  00030200
           END-EVALUATE.                                                00030300
      *-----------------------------------------------------            00030400
       2100-99-FIM.                                  EXIT.              00030500
      *-----------------------------------------------------            00030600
                                                                        00030700
      *-----------------------------------------------------            00030800
       2150-TRATAR-DESCRICAO                      SECTION.              00030900
      *-----------------------------------------------------            00031000
           IF GEO-CAB-DESCRICAO EQUAL SPACES                            00031100
               MOVE 'No description' TO WRK-DESCRICAO                   00031200
           ELSE                                                         00031300
               MOVE GEO-CAB-DESCRICAO TO WRK-DESCRICAO                  00031400
           END-IF.                                                      00031500
           PERFORM 2160-GUARDAR-DESCRICAO.                              00031600
      *-----------------------------------------------------            00031700
       2150-99-FIM.                                  EXIT.              00031800
      *-----------------------------------------------------            00031900
                                                                        00032000
      *-----------------------------------------------------            00032100
       2160-GUARDAR-DESCRICAO                      SECTION.             00032200
      *-----------------------------------------------------            00032300
           MOVE 'N' TO WRK-ACHOU.                                       00032400
           PERFORM 2161-PROCURAR-ROTULO-DESC                            00032500
               VARYING WRK-I FROM 1 BY 1                                00032600
               UNTIL WRK-I > WRK-DESC-QTDE OR WRK-ACHOU EQUAL 'S'.      00032700
           IF WRK-ACHOU EQUAL 'S'                                       00032800
               SUBTRACT 1 FROM WRK-I                                    00032900
               IF WRK-DESC-NUM (WRK-I) < 3                              00033000
                   ADD 1 TO WRK-DESC-NUM (WRK-I)                        00033100
                   MOVE WRK-DESCRICAO                                   00033200
                       TO WRK-DESC-TEXTO (WRK-I WRK-DESC-NUM (WRK-I))   00033300
               END-IF                                                   00033400
           ELSE                                                         00033500
               IF WRK-DESC-QTDE < 400                                   00033600
                   ADD 1 TO WRK-DESC-QTDE                               00033700
                   MOVE WRK-ROTULO TO WRK-DESC-ROTULO (WRK-DESC-QTDE)   00033800
                   MOVE 1 TO WRK-DESC-NUM (WRK-DESC-QTDE)               00033900
                   MOVE WRK-DESCRICAO                                   00034000
                       TO WRK-DESC-TEXTO (WRK-DESC-QTDE 1)              00034100
               ELSE                                                     00034200
                   DISPLAY 'GEOM01T-2160: TABELA DE DESCRICOES CHEIA'   00034300
               END-IF                                                   00034400
           END-IF.                                                      00034500
      *-----------------------------------------------------            00034600
       2160-99-FIM.                                  EXIT.              00034700
      *-----------------------------------------------------            00034800
                                                                        00034900
      *-----------------------------------------------------            00035000
       2161-PROCURAR-ROTULO-DESC                   SECTION.             00035100
      *-----------------------------------------------------            00035200
           IF WRK-DESC-ROTULO (WRK-I) EQUAL WRK-ROTULO                  00035300
               MOVE 'S' TO WRK-ACHOU                                    00035400
           END-IF.                                                      00035500
      *-----------------------------------------------------            00035600
       2161-99-FIM.                                  EXIT.              00035700
      *-----------------------------------------------------            00035800
                                                                        00035900
      *-----------------------------------------------------            00036000
       2170-MONTAR-CHAVE                           SECTION.             00036100
      *-----------------------------------------------------            00036200
           MOVE SPACES TO WRK-CHAVE-MONTADA.                            00036300
           STRING WRK-ROTULO   DELIMITED BY SPACE                       00036400
                  ' ('         DELIMITED BY SIZE                        00036500
                  WRK-SUFIXO   DELIMITED BY SPACE                       00036600
                  ')'          DELIMITED BY SIZE                        00036700
                  INTO WRK-CHAVE-MONTADA                                00036800
           END-STRING.                                                  00036900
      *-----------------------------------------------------            00037000
       2170-99-FIM.                                  EXIT.              00037100
      *-----------------------------------------------------            00037200
                                                                        00037300
      *-----------------------------------------------------            00037400
       2200-TRATAR-LINESTRING                      SECTION.             00037500
      *-----------------------------------------------------            00037600
           MOVE 0 TO WRK-VTX-QTDE.                                      00037700
           MOVE 'N' TO WRK-VTX-INVALIDO.                                00037800
           PERFORM 2210-LER-VERTICE                                     00037900
               VARYING WRK-J FROM 1 BY 1                                00038000
               UNTIL WRK-J > GEO-CAB-QTDE-VERT.                         00038100
           IF WRK-VTX-COM-ERRO                                          00038200
               DISPLAY 'GEOM01T-2200: VERTICE INVALIDO NA FEATURE '     00038300
                        WRK-CHAVE-VIEW-ROTULO                           00038400
               MOVE 0 TO WRK-SOMA-METROS                                00038500
           ELSE                                                         00038600
               PERFORM 5000-CALCULAR-COMPRIMENTO                        00038700
           END-IF.                                                      00038800
           PERFORM 2400-ACUMULAR-COMPRIMENTO.                           00038900
      *-----------------------------------------------------            00039000
       2200-99-FIM.                                  EXIT.              00039100
      *-----------------------------------------------------            00039200
                                                                        00039300
      *-----------------------------------------------------            00039400
       2210-LER-VERTICE                            SECTION.             00039500
      *-----------------------------------------------------            00039600
           READ FEATURE-EXTRACT.                                        00039700
           IF WRK-FS-FEAT EQUAL 10                                      00039800
               DISPLAY 'GEOM01T-2210: FIM PREMATURO DO FEATURE-EXTRACT' 00039900
               MOVE 'S' TO WRK-VTX-INVALIDO                             00040000
               GO TO 2210-99-FIM                                        00040100
           END-IF.                                                      00040200
           ADD 1 TO WRK-TOT-VERTICES-LIDOS.                             00040300
           IF NOT GEO-EH-VERTICE                                        00040400
               DISPLAY 'GEOM01T-2210: ESPERADO REGISTRO V, RECEBIDO '   00040500
                        WRK-CHAVE-VIEW-ROTULO                           00040600
               MOVE 'S' TO WRK-VTX-INVALIDO                             00040700
               GO TO 2210-99-FIM                                        00040800
           END-IF.                                                      00040900
           IF GEO-VTX-LONGITUDE NOT WRK-CLASSE-COORDENADA               00041000
              OR GEO-VTX-LATITUDE NOT WRK-CLASSE-COORDENADA             00041100
               DISPLAY 'GEOM01T-2210: COORDENADA NAO-NUMERICA - '       00041200
                        WRK-CHAVE-VIEW-ROTULO                           00041300
               MOVE 'S' TO WRK-VTX-INVALIDO                             00041400
               GO TO 2210-99-FIM                                        00041500
           END-IF.                                                      00041600
           IF WRK-VTX-QTDE < 400                                        00041700
               ADD 1 TO WRK-VTX-QTDE                                    00041800
               MOVE GEO-VTX-LONGITUDE                                   00041900
                   TO WRK-VTX-LON (WRK-VTX-QTDE)                        00042000
               MOVE GEO-VTX-LATITUDE                                    00042100
                   TO WRK-VTX-LAT (WRK-VTX-QTDE)                        00042200
           ELSE                                                         00042300
               DISPLAY 'GEOM01T-2210: TABELA DE VERTICES CHEIA'         00042400
               MOVE 'S' TO WRK-VTX-INVALIDO                             00042500
           END-IF.                                                      00042600
      *-----------------------------------------------------            00042700
       2210-99-FIM.                                  EXIT.              00042800
      *-----------------------------------------------------            00042900
                                                                        00043000
      *-----------------------------------------------------            00043100
       2300-ACUMULAR-CONTAGEM                       SECTION.            00043200
      *-----------------------------------------------------            00043300
           MOVE 'N' TO WRK-ACHOU.                                       00043400
           PERFORM 2310-PROCURAR-CHAVE-ACUM                             00043500
               VARYING WRK-I FROM 1 BY 1                                00043600
               UNTIL WRK-I > WRK-ACUM-QTDE OR WRK-ACHOU EQUAL 'S'.      00043700
           IF WRK-ACHOU EQUAL 'S'                                       00043800
               SUBTRACT 1 FROM WRK-I                                    00043900
               ADD 1 TO WRK-ACUM-CONTAGEM (WRK-I)                       00044000
           ELSE                                                         00044100
               IF WRK-ACUM-QTDE < 400                                   00044200
                   ADD 1 TO WRK-ACUM-QTDE                               00044300
                   MOVE WRK-CHAVE-MONTADA                               00044400
                       TO WRK-ACUM-CHAVE (WRK-ACUM-QTDE)                00044500
                   MOVE 'C' TO WRK-ACUM-TIPO (WRK-ACUM-QTDE)            00044600
                   MOVE 1 TO WRK-ACUM-CONTAGEM (WRK-ACUM-QTDE)          00044700
                   MOVE 0 TO WRK-ACUM-COMPRIMENTO (WRK-ACUM-QTDE)       00044800
               ELSE                                                     00044900
                   DISPLAY 'GEOM01T-2300: TABELA DE ACUMULADORES CHEIA' 00045000
               END-IF                                                   00045100
           END-IF.                                                      00045200
      *-----------------------------------------------------            00045300
       2300-99-FIM.                                  EXIT.              00045400
      *-----------------------------------------------------            00045500
                                                                        00045600
      *-----------------------------------------------------            00045700
       2310-PROCURAR-CHAVE-ACUM                     SECTION.            00045800
      *-----------------------------------------------------            00045900
           IF WRK-ACUM-CHAVE (WRK-I) EQUAL WRK-CHAVE-MONTADA            00046000
               MOVE 'S' TO WRK-ACHOU                                    00046100
           END-IF.                                                      00046200
      *-----------------------------------------------------            00046300
       2310-99-FIM.                                  EXIT.              00046400
      *-----------------------------------------------------            00046500
                                                                        00046600
      *-----------------------------------------------------            00046700
       2400-ACUMULAR-COMPRIMENTO                    SECTION.            00046800
      *-----------------------------------------------------            00046900
           MOVE 'N' TO WRK-ACHOU.                                       00047000
           PERFORM 2310-PROCURAR-CHAVE-ACUM                             00047100
               VARYING WRK-I FROM 1 BY 1                                00047200
               UNTIL WRK-I > WRK-ACUM-QTDE OR WRK-ACHOU EQUAL 'S'.      00047300
           IF WRK-ACHOU EQUAL 'S'                                       00047400
               SUBTRACT 1 FROM WRK-I                                    00047500
               ADD WRK-SOMA-METROS TO WRK-ACUM-COMPRIMENTO (WRK-I)      00047600
           ELSE                                                         00047700
               IF WRK-ACUM-QTDE < 400                                   00047800
                   ADD 1 TO WRK-ACUM-QTDE                               00047900
                   MOVE WRK-CHAVE-MONTADA                               00048000
                       TO WRK-ACUM-CHAVE (WRK-ACUM-QTDE)                00048100
                   MOVE 'L' TO WRK-ACUM-TIPO (WRK-ACUM-QTDE)            00048200
                   MOVE 0 TO WRK-ACUM-CONTAGEM (WRK-ACUM-QTDE)          00048300
                   MOVE WRK-SOMA-METROS                                 00048400
                       TO WRK-ACUM-COMPRIMENTO (WRK-ACUM-QTDE)          00048500
               ELSE                                                     00048600
                   DISPLAY 'GEOM01T-2400: TABELA DE ACUMULADORES CHEIA' 00048700
               END-IF                                                   00048800
           END-IF.                                                      00048900
      *-----------------------------------------------------            00049000
       2400-99-FIM.                                  EXIT.              00049100
      *-----------------------------------------------------            00049200
                                                                        00049300
      *-----------------------------------------------------            00049400
       3000-FINALIZAR                               SECTION.            00049500
      *-----------------------------------------------------            00049600
           PERFORM 3100-GRAVAR-ACUMULADOR                               00049700
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-ACUM-QTDE.   00049800
           CLOSE FEATURE-EXTRACT ACUM-EXTRACT.                          00049900
           DISPLAY 'GEOM01T: TOTAL DE FEATURES LIDAS......: '           00050000
                    WRK-TOT-FEATURES.                                   00050100
           DISPLAY 'GEOM01T: TOTAL DE VERTICES LIDOS......: '           00050200
                    WRK-TOT-VERTICES-LIDOS.                             00050300
           DISPLAY 'GEOM01T: TOTAL DE CHAVES ACUMULADAS...: '           00050400
                    WRK-ACUM-QTDE.                                      00050500
      *-----------------------------------------------------            00050600
       3000-99-FIM.                                  EXIT.              00050700
      *-----------------------------------------------------            00050800
                                                                        00050900
      *-----------------------------------------------------            00051000
       3100-GRAVAR-ACUMULADOR                       SECTION.            00051100
      *-----------------------------------------------------            00051200
           MOVE WRK-ACUM-CHAVE (WRK-I)       TO EXT-ACUM-CHAVE.         00051300
           MOVE WRK-ACUM-TIPO (WRK-I)        TO EXT-ACUM-TIPO.          00051400
           MOVE WRK-ACUM-CONTAGEM (WRK-I)    TO EXT-ACUM-CONTAGEM.      00051500
           MOVE WRK-ACUM-COMPRIMENTO (WRK-I) TO EXT-ACUM-COMPRIMENTO.   00051600
           WRITE EXT-ACUM-REG.                                          00051700
      *-----------------------------------------------------            00051800
       3100-99-FIM.                                  EXIT.              00051900
      *-----------------------------------------------------            00052000
                                                                        00052100
      *-----------------------------------------------------            00052200
       4000-TESTAR-STATUS                           SECTION.            00052300
      *-----------------------------------------------------            00052400
           IF WRK-FS-FEAT NOT EQUAL 0                                   00052500
               MOVE 'GEOM01T'             TO WRK-PROGRAMA               00052600
               MOVE '4000'                TO WRK-SECAO                  00052700
               MOVE 'ERRO NO OPEN FEATEXT' TO WRK-MENSAGEM              00052800
               MOVE WRK-FS-FEAT           TO WRK-STATUS                 00052900
               PERFORM 9000-ERRO                                        00053000
           END-IF.                                                      00053100
           IF WRK-FS-ACUM NOT EQUAL 0                                   00053200
               MOVE 'GEOM01T'             TO WRK-PROGRAMA               00053300
               MOVE '4000'                TO WRK-SECAO                  00053400
               MOVE 'ERRO NO OPEN ACUMEXT' TO WRK-MENSAGEM              00053500
               MOVE WRK-FS-ACUM           TO WRK-STATUS                 00053600
               PERFORM 9000-ERRO                                        00053700
           END-IF.                                                      00053800
      *-----------------------------------------------------            00053900
       4000-99-FIM.                                  EXIT.              00054000
      *-----------------------------------------------------            00054100
                                                                        00054200
      *-----------------------------------------------------            00054300
       5000-CALCULAR-COMPRIMENTO                    SECTION.            00054400
      *-----------------------------------------------------            00054500
           MOVE 0 TO WRK-SOMA-METROS.                                   00054600
           IF WRK-VTX-QTDE > 1                                          00054700
               COMPUTE WRK-LIMITE-TRECHO = WRK-VTX-QTDE - 1             00054800
               PERFORM 5010-SOMAR-TRECHO                                00054900
                   VARYING WRK-J FROM 1 BY 1                            00055000
                   UNTIL WRK-J > WRK-LIMITE-TRECHO                      00055100
           END-IF.                                                      00055200
      *-----------------------------------------------------            00055300
       5000-99-FIM.                                  EXIT.              00055400
      *-----------------------------------------------------            00055500
                                                                        00055600
      *-----------------------------------------------------            00055700
       5010-SOMAR-TRECHO                            SECTION.            00055800
      *-----------------------------------------------------            00055900
           MOVE WRK-VTX-LAT (WRK-J) TO WRK-ARCO-LAT1.                   00056000
           MOVE WRK-VTX-LON (WRK-J) TO WRK-ARCO-LON1.                   00056100
           COMPUTE WRK-K = WRK-J + 1.                                   00056200
           MOVE WRK-VTX-LAT (WRK-K) TO WRK-ARCO-LAT2.                   00056300
           MOVE WRK-VTX-LON (WRK-K) TO WRK-ARCO-LON2.                   00056400
           PERFORM 5100-CALCULAR-DISTANCIA.                             00056500
           ADD WRK-DISTANCIA TO WRK-SOMA-METROS.                        00056600
      *-----------------------------------------------------            00056700
       5010-99-FIM.                                  EXIT.              00056800
      *-----------------------------------------------------            00056900
                                                                        00057000
      *-----------------------------------------------------            00057100
       5100-CALCULAR-DISTANCIA                      SECTION.            00057200
      *-----------------------------------------------------            00057300
           COMPUTE WRK-RAD-LAT1 = WRK-ARCO-LAT1 * WRK-GRAUS-RAD.        00057400
           COMPUTE WRK-RAD-LAT2 = WRK-ARCO-LAT2 * WRK-GRAUS-RAD.        00057500
           COMPUTE WRK-DELTA-LAT =                                      00057600
               (WRK-ARCO-LAT2 - WRK-ARCO-LAT1) * WRK-GRAUS-RAD / 2.     00057700
           COMPUTE WRK-DELTA-LON =                                      00057800
               (WRK-ARCO-LON2 - WRK-ARCO-LON1) * WRK-GRAUS-RAD / 2.     00057900
                                                                        00058000
           MOVE WRK-DELTA-LAT TO WRK-ARG-SENO.                          00058100
           PERFORM 5200-CALCULAR-SENO.                                  00058200
           MOVE WRK-RESULT-SENO TO WRK-SENO-TMP.                        00058300
           COMPUTE WRK-VALOR-A = WRK-SENO-TMP * WRK-SENO-TMP.           00058400
                                                                        00058500
           MOVE WRK-RAD-LAT1 TO WRK-ARG-COSSENO.                        00058600
           PERFORM 5300-CALCULAR-COSSENO.                               00058700
           MOVE WRK-RESULT-COSSENO TO WRK-COS-LAT1.                     00058800
                                                                        00058900
           MOVE WRK-RAD-LAT2 TO WRK-ARG-COSSENO.                        00059000
           PERFORM 5300-CALCULAR-COSSENO.                               00059100
           MOVE WRK-RESULT-COSSENO TO WRK-COS-LAT2.                     00059200
                                                                        00059300
           MOVE WRK-DELTA-LON TO WRK-ARG-SENO.                          00059400
           PERFORM 5200-CALCULAR-SENO.                                  00059500
           MOVE WRK-RESULT-SENO TO WRK-SENO-TMP.                        00059600
                                                                        00059700
           COMPUTE WRK-VALOR-A = WRK-VALOR-A +                          00059800
               (WRK-COS-LAT1 * WRK-COS-LAT2 * WRK-SENO-TMP              00059900
                             * WRK-SENO-TMP).                           00060000
                                                                        00060100
           MOVE WRK-VALOR-A TO WRK-RAIZ-VALOR.                          00060200
           PERFORM 5400-CALCULAR-RAIZ.                                  00060300
           MOVE WRK-RAIZ-RESULT TO WRK-ATAN-Y.                          00060400
                                                                        00060500
           COMPUTE WRK-RAIZ-VALOR = 1 - WRK-VALOR-A.                    00060600
           PERFORM 5400-CALCULAR-RAIZ.                                  00060700
           MOVE WRK-RAIZ-RESULT TO WRK-ATAN-X.                          00060800
                                                                        00060900
           PERFORM 5500-CALCULAR-ARCOTANGENTE.                          00061000
           COMPUTE WRK-VALOR-C = 2 * WRK-ATAN-RESULT.                   00061100
                                                                        00061200
           COMPUTE WRK-DISTANCIA = WRK-RAIO-TERRA * WRK-VALOR-C.        00061300
      *-----------------------------------------------------            00061400
       5100-99-FIM.                                  EXIT.              00061500
      *-----------------------------------------------------            00061600
                                                                        00061700
      *-----------------------------------------------------            00061800
       5200-CALCULAR-SENO                           SECTION.            00061900
      *-----------------------------------------------------            00062000
      *    SENO POR SERIE DE TAYLOR (9 TERMOS).                         00062100
           MOVE WRK-ARG-SENO TO WRK-TERMO.                              00062200
           MOVE WRK-ARG-SENO TO WRK-RESULT-SENO.                        00062300
           COMPUTE WRK-POT-X2 = WRK-ARG-SENO * WRK-ARG-SENO.            00062400
           PERFORM 5210-SOMAR-TERMO-SENO                                00062500
               VARYING WRK-N-TERMO FROM 1 BY 1 UNTIL WRK-N-TERMO > 9.   00062600
      *-----------------------------------------------------            00062700
       5200-99-FIM.                                  EXIT.              00062800
      *-----------------------------------------------------            00062900
                                                                        00063000
      *-----------------------------------------------------            00063100
       5210-SOMAR-TERMO-SENO                        SECTION.            00063200
      *-----------------------------------------------------            00063300
           COMPUTE WRK-TERMO = WRK-TERMO * (-1) * WRK-POT-X2            00063400
               / ((2 * WRK-N-TERMO) * ((2 * WRK-N-TERMO) + 1)).         00063500
           ADD WRK-TERMO TO WRK-RESULT-SENO.                            00063600
      *-----------------------------------------------------            00063700
       5210-99-FIM.                                  EXIT.              00063800
      *-----------------------------------------------------            00063900
                                                                        00064000
      *-----------------------------------------------------            00064100
       5300-CALCULAR-COSSENO                        SECTION.            00064200
      *-----------------------------------------------------            00064300
      *    COSSENO POR SERIE DE TAYLOR (9 TERMOS).                      00064400
           MOVE 1 TO WRK-TERMO.                                         00064500
           MOVE 1 TO WRK-RESULT-COSSENO.                                00064600
           COMPUTE WRK-POT-X2 = WRK-ARG-COSSENO * WRK-ARG-COSSENO.      00064700
           PERFORM 5310-SOMAR-TERMO-COSSENO                             00064800
               VARYING WRK-N-TERMO FROM 1 BY 1 UNTIL WRK-N-TERMO > 9.   00064900
      *-----------------------------------------------------            00065000
       5300-99-FIM.                                  EXIT.              00065100
      *-----------------------------------------------------            00065200
                                                                        00065300
      *-----------------------------------------------------            00065400
       5310-SOMAR-TERMO-COSSENO                     SECTION.            00065500
      *-----------------------------------------------------            00065600
           COMPUTE WRK-TERMO = WRK-TERMO * (-1) * WRK-POT-X2            00065700
               / (((2 * WRK-N-TERMO) - 1) * (2 * WRK-N-TERMO)).         00065800
           ADD WRK-TERMO TO WRK-RESULT-COSSENO.                         00065900
      *-----------------------------------------------------            00066000
       5310-99-FIM.                                  EXIT.              00066100
      *-----------------------------------------------------            00066200
                                                                        00066300
      *-----------------------------------------------------            00066400
       5400-CALCULAR-RAIZ                           SECTION.            00066500
      *-----------------------------------------------------            00066600
      *    RAIZ QUADRADA POR NEWTON-RAPHSON (12 ITERACOES, MAIS         00066700
      *    QUE SUFICIENTE - A CONVERGENCIA AQUI E QUADRATICA).          00066800
           IF WRK-RAIZ-VALOR NOT > 0                                    00066900
               MOVE 0 TO WRK-RAIZ-RESULT                                00067000
           ELSE                                                         00067100
               MOVE WRK-RAIZ-VALOR TO WRK-RAIZ-RESULT                   00067200
               PERFORM 5410-ITERAR-RAIZ                                 00067300
                   VARYING WRK-N-TERMO FROM 1 BY 1                      00067400
                   UNTIL WRK-N-TERMO > 12                               00067500
           END-IF.                                                      00067600
      *-----------------------------------------------------            00067700
       5400-99-FIM.                                  EXIT.              00067800
      *-----------------------------------------------------            00067900
                                                                        00068000
      *-----------------------------------------------------            00068100
       5410-ITERAR-RAIZ                             SECTION.            00068200
      *-----------------------------------------------------            00068300
           COMPUTE WRK-RAIZ-RESULT =                                    00068400
               (WRK-RAIZ-RESULT +                                       00068500
               (WRK-RAIZ-VALOR / WRK-RAIZ-RESULT)) / 2.                 00068600
      *-----------------------------------------------------            00068700
       5410-99-FIM.                                  EXIT.              00068800
      *-----------------------------------------------------            00068900
                                                                        00069000
      *-----------------------------------------------------            00069100
       5500-CALCULAR-ARCOTANGENTE                   SECTION.            00069200
      *-----------------------------------------------------            00069300
      *    ATAN2(Y,X) COM Y,X SEMPRE >= 0 (VEM DE RAIZ QUADRADA).       00069400
           IF WRK-ATAN-X = 0                                            00069500
               COMPUTE WRK-ATAN-RESULT = WRK-PI / 2                     00069600
           ELSE                                                         00069700
               COMPUTE WRK-RAZAO = WRK-ATAN-Y / WRK-ATAN-X              00069800
               IF WRK-RAZAO > 1                                         00069900
                   COMPUTE WRK-RAZAO = WRK-ATAN-X / WRK-ATAN-Y          00070000
                   PERFORM 5510-ATAN-SERIE                              00070100
                   COMPUTE WRK-ATAN-RESULT =                            00070200
                       (WRK-PI / 2) - WRK-ATAN-SERIE-RESULT             00070300
               ELSE                                                     00070400
                   PERFORM 5510-ATAN-SERIE                              00070500
                   MOVE WRK-ATAN-SERIE-RESULT TO WRK-ATAN-RESULT        00070600
               END-IF                                                   00070700
           END-IF.                                                      00070800
      *-----------------------------------------------------            00070900
       5500-99-FIM.                                  EXIT.              00071000
      *-----------------------------------------------------            00071100
                                                                        00071200
      *-----------------------------------------------------            00071300
       5510-ATAN-SERIE                              SECTION.            00071400
      *-----------------------------------------------------            00071500
      *    ARCO-TANGENTE DE WRK-RAZAO (0 A 1) POR REDUCAO DE            00071600
      *    ARGUMENTO (DUAS VEZES) E DEPOIS SERIE DE TAYLOR.             00071700
           COMPUTE WRK-RAIZ-VALOR = 1 + (WRK-RAZAO * WRK-RAZAO).        00071800
           PERFORM 5400-CALCULAR-RAIZ.                                  00071900
           COMPUTE WRK-Z1 = WRK-RAZAO / (1 + WRK-RAIZ-RESULT).          00072000
                                                                        00072100
           COMPUTE WRK-RAIZ-VALOR = 1 + (WRK-Z1 * WRK-Z1).              00072200
           PERFORM 5400-CALCULAR-RAIZ.                                  00072300
           COMPUTE WRK-Z2 = WRK-Z1 / (1 + WRK-RAIZ-RESULT).             00072400
                                                                        00072500
           MOVE WRK-Z2 TO WRK-TERMO.                                    00072600
           MOVE WRK-Z2 TO WRK-ATAN-SERIE-RESULT.                        00072700
           COMPUTE WRK-POT-X2 = WRK-Z2 * WRK-Z2.                        00072800
           PERFORM 5511-SOMAR-TERMO-ATAN                                00072900
               VARYING WRK-N-TERMO FROM 1 BY 1 UNTIL WRK-N-TERMO > 5.   00073000
           COMPUTE WRK-ATAN-SERIE-RESULT = WRK-ATAN-SERIE-RESULT * 4.   00073100
      *-----------------------------------------------------            00073200
       5510-99-FIM.                                  EXIT.              00073300
      *-----------------------------------------------------            00073400
                                                                        00073500
      *-----------------------------------------------------            00073600
       5511-SOMAR-TERMO-ATAN                        SECTION.            00073700
      *-----------------------------------------------------            00073800
           COMPUTE WRK-TERMO = WRK-TERMO * (-1) * WRK-POT-X2.           00073900
           COMPUTE WRK-ATAN-SERIE-RESULT = WRK-ATAN-SERIE-RESULT +      00074000
               (WRK-TERMO / ((2 * WRK-N-TERMO) + 1)).                   00074100
      *-----------------------------------------------------            00074200
       5511-99-FIM.                                  EXIT.              00074300
      *-----------------------------------------------------            00074400
                                                                        00074500
      *-----------------------------------------------------            00074600
       9000-ERRO                                    SECTION.            00074700
      *-----------------------------------------------------            00074800
           DISPLAY WRK-MENSAGEM.                                        00074900
            CALL 'GRAVALOG' USING WRK-DADOS.                            00075000
           GOBACK.                                                      00075100
      *-----------------------------------------------------            00075200
       9000-99-FIM.                                  EXIT.              00075300
      *-----------------------------------------------------            00075400
                                                                        00075500
