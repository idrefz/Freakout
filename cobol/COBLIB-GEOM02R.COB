      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID. GEOM02R.                                             00000400
       AUTHOR. RENATA CARVALHO SOARES.                                  00000500
       INSTALLATION. FOURSYS.                                           00000600
       DATE-WRITTEN. 14/02/95.                                          00000700
       DATE-COMPILED.                                                   00000800
       SECURITY. USO INTERNO - FOURSYS INFORMATICA.                     00000900
      *===================================================*             00001000
      *  AUTOR   : RENATA CARVALHO SOARES                 *             00001100
      *  EMPRESA : FOURSYS                                *             00001200
      *  OBJETIVO: LER O ACUM-EXTRACT GRAVADO PELO GEOM01T,*            00001300
      *            ORDENAR AS CONTAGENS E OS COMPRIMENTOS, *            00001400
      *            IMPRIMIR O RELATORIO RESUMO (SUMARIO DE *            00001500
      *            FEATURES DO MAPEAMENTO) E GRAVAR O      *            00001600
      *            EXTRATO CSV PARA A CARTOGRAFIA.         *            00001700
      *---------------------------------------------------*             00001800
      *  ARQUIVOS:                                        *             00001900
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002000
      *  ACUMEXT             I             #GEOACC        *             00002100
      *  RELGEO              O             (PROPRIO)      *             00002200
      *  CSVGEO              O             (PROPRIO)      *             00002300
      *===================================================*             00002400
      *---------------------------------------------------              00002500
      *  HISTORICO DE ALTERACOES                                        00002600
      *---------------------------------------------------              00002700
      *  14/02/95 RCS   PROGRAMA ORIGINAL (PROJETO GEOM).               00002800
      *  30/08/95 RCS   TROCADA A IMPRESSAO POR SETOR (ANTIGO           00002900
      *                 LAYOUT DO FR22RELB) PELAS TRES SECOES           00003000
      *                 PEDIDAS PELA CARTOGRAFIA: CONTAGENS,            00003100
      *                 COMPRIMENTOS E RESUMO.                          00003200
      *  05/12/95 VL    INCLUIDA ORDENACAO DESCENDENTE DAS DUAS         00003300
      *                 TABELAS (ANTES SAIA NA ORDEM DE CHEGADA         00003400
      *                 DO ACUM-EXTRACT, CARTOGRAFIA RECLAMOU).         00003500
      *  19/04/96 RCS   INCLUIDA A CONTAGEM DE ROTULOS UNICOS NO        00003600
      *                 RESUMO (SOLICITACAO CARTO-96-118).              00003700
      *  11/10/96 JBM   INCLUIDO O EXTRATO CSV (CSVGEO) PARA A          00003800
      *                 PLANILHA DA DIRETORIA, ALEM DO RELGEO.          00003900
      *  12/08/98 MTS   REVISAO PARA O ANO 2000 - PROGRAMA NAO USA      00004000
      *                 CAMPO DE DATA EM CALCULO, SOMENTE EM            00004100
      *                 MENSAGEM DE LOG; NADA A ALTERAR NOS DADOS.      00004200
      *                 FECHADO O ITEM DO CHECKLIST GEOM-Y2K-03.        00004300
      *  07/03/00 JBM   LIMITE DAS TABELAS DE TRABALHO AUMENTADO        00004400
      *                 DE 100 PARA 400 CHAVES, EM LINHA COM O          00004500
      *                 GEOM01T (LOTE DA CARTOGRAFIA CRESCEU).          00004600
      *  21/06/01 MTS   CORRIGIDO O TRUNCAMENTO DO COMPRIMENTO          00004700
      *                 TOTAL NO RESUMO - CAMPO DE SOMA ERA PEQUENO     00004800
      *                 DEMAIS PARA O LOTE DE METROPOLITANA/SP.         00004900
      *  02/09/03 RCS   RETIRADO O SWITCH UPSI-0 DE DEBUG DO            00005000
      *                 2630 - NUNCA FOI USADO EM PRODUCAO, SO          00005100
      *                 GERAVA RUIDO NO LOG; FICOU SO O C01.            00005200
      *  26/09/03 RCS   REVISTOS OS CAMPOS NUMERICOS FRACIONARIOS -     00005300
      *                 TINHAM FICADO EM COMP-3 (DECIMAL EMPACOTADO);   00005400
      *                 A CASA NUNCA USOU EMPACOTADO, SO BINARIO (COMP) 00005500
      *                 - REVERTIDO PARA COMP EM TODOS OS CAMPOS.       00005600
      *====================================================             00005700
       ENVIRONMENT                               DIVISION.              00005800
      *====================================================             00005900
       CONFIGURATION                             SECTION.               00006000
       SPECIAL-NAMES.                                                   00006100
           C01 IS TOP-OF-FORM.                                          00006200
                                                                        00006300
       INPUT-OUTPUT                              SECTION.               00006400
       FILE-CONTROL.                                                    00006500
           SELECT ACUM-EXTRACT ASSIGN TO ACUMEXT                        00006600
               FILE STATUS IS WRK-FS-ACUM.                              00006700
                                                                        00006800
           SELECT SUMMARY-REPORT ASSIGN TO RELGEO                       00006900
               ORGANIZATION IS LINE SEQUENTIAL                          00007000
               FILE STATUS IS WRK-FS-REL.                               00007100
                                                                        00007200
           SELECT RESULTS-CSV ASSIGN TO CSVGEO                          00007300
               ORGANIZATION IS LINE SEQUENTIAL                          00007400
               FILE STATUS IS WRK-FS-CSV.                               00007500
                                                                        00007600
      *====================================================             00007700
       DATA                                      DIVISION.              00007800
      *====================================================             00007900
      *-----------------------------------------------------            00008000
       FILE                                      SECTION.               00008100
      *-----------------------------------------------------            00008200
       FD  ACUM-EXTRACT                                                 00008300
           RECORDING MODE IS F                                          00008400
           BLOCK CONTAINS 0 RECORDS.                                    00008500
           COPY '#GEOACC'.                                              00008600
                                                                        00008700
       FD  SUMMARY-REPORT                                               00008800
           LABEL RECORD IS STANDARD.                                    00008900
       01  FD-RELGEO.                                                   00009000
           05  FD-RELGEO-TEXTO         PIC X(79).                       00009100
           05  FILLER                  PIC X(01).                       00009200
                                                                        00009300
       FD  RESULTS-CSV                                                  00009400
           LABEL RECORD IS STANDARD.                                    00009500
       01  FD-CSVGEO.                                                   00009600
           05  FD-CSVGEO-TEXTO         PIC X(79).                       00009700
           05  FILLER                  PIC X(01).                       00009800
                                                                        00009900
      *-----------------------------------------------------            00010000
       WORKING-STORAGE                           SECTION.               00010100
      *-----------------------------------------------------            00010200
           COPY '#GEOLOG'.                                              00010300
      *-----------------------------------------------------            00010400
       01 FILLER PIC X(48) VALUE                                        00010500
           '--------------VARIAVEIS PARA FILE STATUS-----'.             00010600
      *-----------------------------------------------------            00010700
       77 WRK-FS-ACUM              PIC 9(02).                           00010800
       77 WRK-FS-REL               PIC 9(02).                           00010900
       77 WRK-FS-CSV               PIC 9(02).                           00011000
      *-----------------------------------------------------            00011100
       01 FILLER PIC X(48) VALUE                                        00011200
           '--------------VARIAVEIS DE CONTROLE----------'.             00011300
      *-----------------------------------------------------            00011400
       77 WRK-I                    PIC 9(04) COMP.                      00011500
       77 WRK-J                    PIC 9(04) COMP.                      00011600
       77 WRK-K                    PIC 9(04) COMP.                      00011700
       77 WRK-LIMITE-TRECHO        PIC 9(04) COMP.                      00011800
       77 WRK-LIMITE2              PIC 9(04) COMP.                      00011900
       77 WRK-ACHOU                PIC X(01) VALUE 'N'.                 00012000
      *-----------------------------------------------------            00012100
       01 FILLER PIC X(48) VALUE                                        00012200
           '--------------DATA DE EXECUCAO----------------'.            00012300
      *-----------------------------------------------------            00012400
       01 WRK-DATA-EXECUCAO.                                            00012500
           05 WRK-DATA-AAMMDD      PIC 9(06) VALUE ZEROS.               00012600
       01 WRK-DATA-EXECUCAO-R REDEFINES WRK-DATA-EXECUCAO.              00012700
           05 WRK-DATA-AA          PIC 9(02).                           00012800
           05 WRK-DATA-MM          PIC 9(02).                           00012900
           05 WRK-DATA-DD          PIC 9(02).                           00013000
      *-----------------------------------------------------            00013100
       01 FILLER PIC X(48) VALUE                                        00013200
           '--------------TABELA DE CONTAGENS------------'.             00013300
      *-----------------------------------------------------            00013400
       77 WRK-CONT-QTDE            PIC 9(04) COMP VALUE ZERO.           00013500
       01 WRK-TAB-CONTAGEM.                                             00013600
           05 WRK-CONT-ENTRADA OCCURS 400 TIMES.                        00013700
               10 WRK-CONT-CHAVE       PIC X(44).                       00013800
               10 WRK-CONT-VALOR       PIC 9(06) COMP.                  00013900
               10 FILLER               PIC X(06).                       00014000
       01 WRK-CONT-TROCA.                                               00014100
           05 WRK-CONT-TROCA-CHAVE     PIC X(44).                       00014200
           05 WRK-CONT-TROCA-VALOR     PIC 9(06) COMP.                  00014300
           05 FILLER                  PIC X(06).                        00014400
      *-----------------------------------------------------            00014500
       01 FILLER PIC X(48) VALUE                                        00014600
           '--------------TABELA DE COMPRIMENTOS---------'.             00014700
      *-----------------------------------------------------            00014800
       77 WRK-COMP-QTDE            PIC 9(04) COMP VALUE ZERO.           00014900
       01 WRK-TAB-COMPRIM.                                              00015000
           05 WRK-COMP-ENTRADA OCCURS 400 TIMES.                        00015100
               10 WRK-COMP-CHAVE       PIC X(44).                       00015200
               10 WRK-COMP-VALOR       PIC S9(09)V9(04) COMP.           00015300
               10 FILLER               PIC X(06).                       00015400
       01 WRK-COMP-TROCA.                                               00015500
           05 WRK-COMP-TROCA-CHAVE     PIC X(44).                       00015600
           05 WRK-COMP-TROCA-VALOR     PIC S9(09)V9(04) COMP.           00015700
           05 FILLER                  PIC X(06).                        00015800
      *-----------------------------------------------------            00015900
       01 FILLER PIC X(48) VALUE                                        00016000
           '--------------TABELA DE ROTULOS UNICOS-------'.             00016100
      *-----------------------------------------------------            00016200
       77 WRK-ROT-QTDE             PIC 9(04) COMP VALUE ZERO.           00016300
       01 WRK-TAB-ROTULOS.                                              00016400
           05 WRK-ROT-ENTRADA OCCURS 800 TIMES.                         00016500
               10 WRK-ROT-ENTRADA-LABEL PIC X(30).                      00016600
               10 FILLER               PIC X(02).                       00016700
       01 WRK-ROT-ATUAL-GRUPO.                                          00016800
           05 WRK-ROT-ATUAL            PIC X(30).                       00016900
       01 WRK-ROT-ATUAL-VIEW REDEFINES WRK-ROT-ATUAL-GRUPO.             00017000
           05 WRK-ROT-ATUAL-INICIAIS   PIC X(05).                       00017100
           05 FILLER                  PIC X(25).                        00017200
      *-----------------------------------------------------            00017300
       01 FILLER PIC X(48) VALUE                                        00017400
           '--------------LINHA DE IMPRESSAO DO RELATORIO'.             00017500
      *-----------------------------------------------------            00017600
       01 WRK-LINHA-RELATORIO.                                          00017700
           05 WRK-LINHA-RELATORIO-TEXTO  PIC X(79).                     00017800
           05 FILLER                    PIC X(01).                      00017900
       77 WRK-CONT-EDT             PIC Z(05)9.                          00018000
       77 WRK-COMP-EDT             PIC Z(08)9.99.                       00018100
       77 WRK-COMP-2DP             PIC S9(09)V9(02) COMP.               00018200
       77 WRK-TOT-COMP-2DP         PIC S9(11)V9(02) COMP.               00018300
       77 WRK-TOT-FEAT-EDT         PIC Z(07)9.                          00018400
       77 WRK-TOT-COMP-EDT         PIC Z(10)9.99.                       00018500
       77 WRK-UNICOS-EDT           PIC Z(04)9.                          00018600
      *-----------------------------------------------------            00018700
       01 FILLER PIC X(48) VALUE                                        00018800
           '--------------TOTAIS GERAIS DO RESUMO---------'.            00018900
      *-----------------------------------------------------            00019000
       77 WRK-TOT-FEATURES2        PIC 9(08) COMP VALUE ZERO.           00019100
       77 WRK-TOT-COMPRIMENTO      PIC S9(11)V9(04) COMP VALUE ZERO.    00019200
      *-----------------------------------------------------            00019300
       01 FILLER PIC X(48) VALUE                                        00019400
           '--------------LINHA DE SAIDA DO EXTRATO CSV---'.            00019500
      *-----------------------------------------------------            00019600
       01 WRK-CSV-LINHA.                                                00019700
           05 WRK-CSV-LINHA-TEXTO      PIC X(79).                       00019800
           05 FILLER                  PIC X(01).                        00019900
       01 WRK-CSV-CAMPOS REDEFINES WRK-CSV-LINHA.                       00020000
           05 WRK-CSV-KEY              PIC X(44).                       00020100
           05 WRK-CSV-V1               PIC X(01).                       00020200
           05 WRK-CSV-COUNT            PIC Z(05)9.                      00020300
           05 WRK-CSV-V2               PIC X(01).                       00020400
           05 WRK-CSV-LENGTH           PIC Z(08)9.99.                   00020500
           05 FILLER                  PIC X(16).                        00020600
      *====================================================             00020700
       PROCEDURE                                 DIVISION.              00020800
      *====================================================             00020900
      *-----------------------------------------------------            00021000
       0000-PRINCIPAL                             SECTION.              00021100
      *-----------------------------------------------------            00021200
           PERFORM 1000-INICIALIZAR.                                    00021300
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-ACUM EQUAL 10.           00021400
           PERFORM 2500-ORDENAR-TABELAS.                                00021500
           PERFORM 2600-CONTAR-ROTULOS-UNICOS.                          00021600
           PERFORM 6000-GERAR-RELATORIO.                                00021700
           PERFORM 7000-GRAVAR-CSV.                                     00021800
           PERFORM 8000-FINALIZAR.                                      00021900
           STOP RUN.                                                    00022000
      *-----------------------------------------------------            00022100
       0000-99-FIM.                                  EXIT.              00022200
      *-----------------------------------------------------            00022300
                                                                        00022400
      *-----------------------------------------------------            00022500
       1000-INICIALIZAR                           SECTION.              00022600
      *-----------------------------------------------------            00022700
           ACCEPT WRK-DATA-EXECUCAO FROM DATE.                          00022800
           DISPLAY 'GEOM02R: INICIO DO LOTE EM ' WRK-DATA-DD '/'        00022900
                    WRK-DATA-MM '/' WRK-DATA-AA.                        00023000
           OPEN INPUT ACUM-EXTRACT                                      00023100
                OUTPUT SUMMARY-REPORT                                   00023200
                OUTPUT RESULTS-CSV.                                     00023300
             PERFORM 4000-TESTAR-STATUS.                                00023400
           READ ACUM-EXTRACT.                                           00023500
           IF WRK-FS-ACUM EQUAL 10                                      00023600
               DISPLAY 'GEOM02R: ACUM-EXTRACT VAZIO'                    00023700
           END-IF.                                                      00023800
      *-----------------------------------------------------            00023900
       1000-99-FIM.                                  EXIT.              00024000
      *-----------------------------------------------------            00024100
                                                                        00024200
      *-----------------------------------------------------            00024300
       2000-PROCESSAR                             SECTION.              00024400
      *-----------------------------------------------------            00024500
           IF EXT-EH-CONTAGEM                                           00024600
               IF WRK-CONT-QTDE < 400                                   00024700
                   ADD 1 TO WRK-CONT-QTDE                               00024800
                   MOVE EXT-ACUM-CHAVE                                  00024900
                       TO WRK-CONT-CHAVE (WRK-CONT-QTDE)                00025000
                   MOVE EXT-ACUM-CONTAGEM                               00025100
                       TO WRK-CONT-VALOR (WRK-CONT-QTDE)                00025200
               ELSE                                                     00025300
                   DISPLAY 'GEOM02R-2000: TABELA DE CONTAGEM CHEIA'     00025400
               END-IF                                                   00025500
           ELSE                                                         00025600
               IF WRK-COMP-QTDE < 400                                   00025700
                   ADD 1 TO WRK-COMP-QTDE                               00025800
                   MOVE EXT-ACUM-CHAVE                                  00025900
                       TO WRK-COMP-CHAVE (WRK-COMP-QTDE)                00026000
                   MOVE EXT-ACUM-COMPRIMENTO                            00026100
                       TO WRK-COMP-VALOR (WRK-COMP-QTDE)                00026200
               ELSE                                                     00026300
                   DISPLAY 'GEOM02R-2000: TABELA DE COMPRIMENTO CHEIA'  00026400
               END-IF                                                   00026500
           END-IF.                                                      00026600
           READ ACUM-EXTRACT.                                           00026700
           IF WRK-FS-ACUM EQUAL 10                                      00026800
               DISPLAY 'GEOM02R: FIM DO ACUM-EXTRACT'                   00026900
           END-IF.                                                      00027000
      *-----------------------------------------------------            00027100
       2000-99-FIM.                                  EXIT.              00027200
      *-----------------------------------------------------            00027300
                                                                        00027400
      *-----------------------------------------------------            00027500
       2500-ORDENAR-TABELAS                        SECTION.             00027600
      *-----------------------------------------------------            00027700
           PERFORM 2510-ORDENAR-CONTAGEM.                               00027800
           PERFORM 2550-ORDENAR-COMPRIMENTO.                            00027900
      *-----------------------------------------------------            00028000
       2500-99-FIM.                                  EXIT.              00028100
      *-----------------------------------------------------            00028200
                                                                        00028300
      *-----------------------------------------------------            00028400
       2510-ORDENAR-CONTAGEM                       SECTION.             00028500
      *-----------------------------------------------------            00028600
      *    ORDENACAO POR TROCA (BOLHA), DESCENDENTE PELO VALOR.         00028700
           IF WRK-CONT-QTDE > 1                                         00028800
               COMPUTE WRK-LIMITE-TRECHO = WRK-CONT-QTDE - 1            00028900
               PERFORM 2511-PASSAGEM-CONTAGEM                           00029000
                   VARYING WRK-I FROM 1 BY 1                            00029100
                   UNTIL WRK-I > WRK-LIMITE-TRECHO                      00029200
           END-IF.                                                      00029300
      *-----------------------------------------------------            00029400
       2510-99-FIM.                                  EXIT.              00029500
      *-----------------------------------------------------            00029600
                                                                        00029700
      *-----------------------------------------------------            00029800
       2511-PASSAGEM-CONTAGEM                       SECTION.            00029900
      *-----------------------------------------------------            00030000
           COMPUTE WRK-LIMITE2 = WRK-CONT-QTDE - WRK-I.                 00030100
           PERFORM 2512-COMPARAR-CONTAGEM                               00030200
               VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > WRK-LIMITE2.     00030300
      *-----------------------------------------------------            00030400
       2511-99-FIM.                                  EXIT.              00030500
      *-----------------------------------------------------            00030600
                                                                        00030700
      *-----------------------------------------------------            00030800
       2512-COMPARAR-CONTAGEM                       SECTION.            00030900
      *-----------------------------------------------------            00031000
           COMPUTE WRK-K = WRK-J + 1.                                   00031100
           IF WRK-CONT-VALOR (WRK-J) < WRK-CONT-VALOR (WRK-K)           00031200
               MOVE WRK-CONT-ENTRADA (WRK-J) TO WRK-CONT-TROCA          00031300
               MOVE WRK-CONT-ENTRADA (WRK-K) TO WRK-CONT-ENTRADA (WRK-J)00031400
               MOVE WRK-CONT-TROCA           TO WRK-CONT-ENTRADA (WRK-K)00031500
           END-IF.                                                      00031600
      *-----------------------------------------------------            00031700
       2512-99-FIM.                                  EXIT.              00031800
      *-----------------------------------------------------            00031900
                                                                        00032000
      *-----------------------------------------------------            00032100
       2550-ORDENAR-COMPRIMENTO                     SECTION.            00032200
      *-----------------------------------------------------            00032300
           IF WRK-COMP-QTDE > 1                                         00032400
               COMPUTE WRK-LIMITE-TRECHO = WRK-COMP-QTDE - 1            00032500
               PERFORM 2551-PASSAGEM-COMPRIMENTO                        00032600
                   VARYING WRK-I FROM 1 BY 1                            00032700
                   UNTIL WRK-I > WRK-LIMITE-TRECHO                      00032800
           END-IF.                                                      00032900
      *-----------------------------------------------------            00033000
       2550-99-FIM.                                  EXIT.              00033100
      *-----------------------------------------------------            00033200
                                                                        00033300
      *-----------------------------------------------------            00033400
       2551-PASSAGEM-COMPRIMENTO                    SECTION.            00033500
      *-----------------------------------------------------            00033600
           COMPUTE WRK-LIMITE2 = WRK-COMP-QTDE - WRK-I.                 00033700
           PERFORM 2552-COMPARAR-COMPRIMENTO                            00033800
               VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > WRK-LIMITE2.     00033900
      *-----------------------------------------------------            00034000
       2551-99-FIM.                                  EXIT.              00034100
      *-----------------------------------------------------            00034200
                                                                        00034300
      *-----------------------------------------------------            00034400
       2552-COMPARAR-COMPRIMENTO                    SECTION.            00034500
      *-----------------------------------------------------            00034600
           COMPUTE WRK-K = WRK-J + 1.                                   00034700
           IF WRK-COMP-VALOR (WRK-J) < WRK-COMP-VALOR (WRK-K)           00034800
               MOVE WRK-COMP-ENTRADA (WRK-J) TO WRK-COMP-TROCA          00034900
               MOVE WRK-COMP-ENTRADA (WRK-K) TO WRK-COMP-ENTRADA (WRK-J)00035000
               MOVE WRK-COMP-TROCA           TO WRK-COMP-ENTRADA (WRK-K)00035100
           END-IF.                                                      00035200
      *-----------------------------------------------------            00035300
       2552-99-FIM.                                  EXIT.              00035400
      *-----------------------------------------------------            00035500
                                                                        00035600
      *-----------------------------------------------------            00035700
       2600-CONTAR-ROTULOS-UNICOS                   SECTION.            00035800
      *-----------------------------------------------------            00035900
           MOVE 0 TO WRK-ROT-QTDE.                                      00036000
           PERFORM 2610-PROCESSAR-ROTULO-CONTAGEM                       00036100
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-CONT-QTDE.   00036200
           PERFORM 2620-PROCESSAR-ROTULO-COMPRIM                        00036300
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-COMP-QTDE.   00036400
      *-----------------------------------------------------            00036500
       2600-99-FIM.                                  EXIT.              00036600
      *-----------------------------------------------------            00036700
                                                                        00036800
      *-----------------------------------------------------            00036900
       2610-PROCESSAR-ROTULO-CONTAGEM                SECTION.           00037000
      *-----------------------------------------------------            00037100
      *    A CHAVE E 'ROTULO (Point)' OU 'ROTULO (Polygon)' - O         00037200
      *    ROTULO E TUDO ANTES DO ' (' QUE ABRE O TIPO.                 00037300
           MOVE SPACES TO WRK-ROT-ATUAL.                                00037400
           UNSTRING WRK-CONT-CHAVE (WRK-I) DELIMITED BY ' ('            00037500
               INTO WRK-ROT-ATUAL.                                      00037600
           PERFORM 2630-GUARDAR-ROTULO-UNICO.                           00037700
      *-----------------------------------------------------            00037800
       2610-99-FIM.                                  EXIT.              00037900
      *-----------------------------------------------------            00038000
                                                                        00038100
      *-----------------------------------------------------            00038200
       2620-PROCESSAR-ROTULO-COMPRIM                 SECTION.           00038300
      *-----------------------------------------------------            00038400
           MOVE SPACES TO WRK-ROT-ATUAL.                                00038500
           UNSTRING WRK-COMP-CHAVE (WRK-I) DELIMITED BY ' ('            00038600
               INTO WRK-ROT-ATUAL.                                      00038700
           PERFORM 2630-GUARDAR-ROTULO-UNICO.                           00038800
      *-----------------------------------------------------            00038900
       2620-99-FIM.                                  EXIT.              00039000
      *-----------------------------------------------------            00039100
                                                                        00039200
      *-----------------------------------------------------            00039300
       2630-GUARDAR-ROTULO-UNICO                      SECTION.          00039400
      *-----------------------------------------------------            00039500
           MOVE 'N' TO WRK-ACHOU.                                       00039600
           PERFORM 2631-PROCURAR-ROTULO-UNICO                           00039700
               VARYING WRK-K FROM 1 BY 1                                00039800
               UNTIL WRK-K > WRK-ROT-QTDE OR WRK-ACHOU EQUAL 'S'.       00039900
           IF WRK-ACHOU EQUAL 'N'                                       00040000
               IF WRK-ROT-QTDE < 800                                    00040100
                   ADD 1 TO WRK-ROT-QTDE                                00040200
                   MOVE WRK-ROT-ATUAL                                   00040300
                       TO WRK-ROT-ENTRADA-LABEL (WRK-ROT-QTDE)          00040400
               ELSE                                                     00040500
                   DISPLAY 'GEOM02R-2630: TABELA DE ROTULOS'            00040600
                            ' UNICOS CHEIA'                             00040700
               END-IF                                                   00040800
           END-IF.                                                      00040900
      *-----------------------------------------------------            00041000
       2630-99-FIM.                                  EXIT.              00041100
      *-----------------------------------------------------            00041200
                                                                        00041300
      *-----------------------------------------------------            00041400
       2631-PROCURAR-ROTULO-UNICO                     SECTION.          00041500
      *-----------------------------------------------------            00041600
           IF WRK-ROT-ENTRADA-LABEL (WRK-K) EQUAL WRK-ROT-ATUAL         00041700
               MOVE 'S' TO WRK-ACHOU                                    00041800
           END-IF.                                                      00041900
      *-----------------------------------------------------            00042000
       2631-99-FIM.                                  EXIT.              00042100
      *-----------------------------------------------------            00042200
                                                                        00042300
      *-----------------------------------------------------            00042400
       4000-TESTAR-STATUS                            SECTION.           00042500
      *-----------------------------------------------------            00042600
           IF WRK-FS-ACUM NOT EQUAL 0                                   00042700
               MOVE 'GEOM02R'               TO WRK-PROGRAMA             00042800
               MOVE '4000'                  TO WRK-SECAO                00042900
               MOVE 'ERRO NO OPEN ACUMEXT'   TO WRK-MENSAGEM            00043000
               MOVE WRK-FS-ACUM             TO WRK-STATUS               00043100
               PERFORM 9000-ERRO                                        00043200
               GO TO 4000-99-FIM                                        00043300
           END-IF.                                                      00043400
           IF WRK-FS-REL NOT EQUAL 0                                    00043500
               MOVE 'GEOM02R'               TO WRK-PROGRAMA             00043600
               MOVE '4000'                  TO WRK-SECAO                00043700
               MOVE 'ERRO NO OPEN RELGEO'    TO WRK-MENSAGEM            00043800
               MOVE WRK-FS-REL              TO WRK-STATUS               00043900
               PERFORM 9000-ERRO                                        00044000
               GO TO 4000-99-FIM                                        00044100
           END-IF.                                                      00044200
           IF WRK-FS-CSV NOT EQUAL 0                                    00044300
               MOVE 'GEOM02R'               TO WRK-PROGRAMA             00044400
               MOVE '4000'                  TO WRK-SECAO                00044500
               MOVE 'ERRO NO OPEN CSVGEO'    TO WRK-MENSAGEM            00044600
               MOVE WRK-FS-CSV              TO WRK-STATUS               00044700
               PERFORM 9000-ERRO                                        00044800
               GO TO 4000-99-FIM                                        00044900
           END-IF.                                                      00045000
      *-----------------------------------------------------            00045100
       4000-99-FIM.                                  EXIT.              00045200
      *-----------------------------------------------------            00045300
                                                                        00045400
      *-----------------------------------------------------            00045500
       6000-GERAR-RELATORIO                          SECTION.           00045600
      *-----------------------------------------------------            00045700
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00045800
           MOVE 'KML PROCESSING REPORT' TO WRK-LINHA-RELATORIO-TEXTO.   00045900
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00046000
           WRITE FD-RELGEO.                                             00046100
                                                                        00046200
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00046300
           MOVE '=====================' TO WRK-LINHA-RELATORIO-TEXTO.   00046400
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00046500
           WRITE FD-RELGEO.                                             00046600
                                                                        00046700
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00046800
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00046900
           WRITE FD-RELGEO.                                             00047000
                                                                        00047100
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00047200
           MOVE 'FEATURE COUNTS:' TO WRK-LINHA-RELATORIO-TEXTO.         00047300
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00047400
           WRITE FD-RELGEO.                                             00047500
                                                                        00047600
           PERFORM 6100-IMPRIMIR-CONTAGENS THRU                         00047700
               6100-99-FIM                                              00047800
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-CONT-QTDE.   00047900
                                                                        00048000
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00048100
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00048200
           WRITE FD-RELGEO.                                             00048300
                                                                        00048400
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00048500
           MOVE 'LINESTRING LENGTHS (meters):'                          00048600
               TO WRK-LINHA-RELATORIO-TEXTO.                            00048700
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00048800
           WRITE FD-RELGEO.                                             00048900
                                                                        00049000
           PERFORM 6200-IMPRIMIR-COMPRIMENTOS                           00049100
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-COMP-QTDE.   00049200
                                                                        00049300
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00049400
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00049500
           WRITE FD-RELGEO.                                             00049600
                                                                        00049700
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00049800
           MOVE 'SUMMARY:' TO WRK-LINHA-RELATORIO-TEXTO.                00049900
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00050000
           WRITE FD-RELGEO.                                             00050100
                                                                        00050200
           PERFORM 6300-IMPRIMIR-RESUMO.                                00050300
      *-----------------------------------------------------            00050400
       6000-99-FIM.                                  EXIT.              00050500
      *-----------------------------------------------------            00050600
                                                                        00050700
      *-----------------------------------------------------            00050800
       6100-IMPRIMIR-CONTAGENS                       SECTION.           00050900
      *-----------------------------------------------------            00051000
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00051100
           MOVE WRK-CONT-VALOR (WRK-I) TO WRK-CONT-EDT.                 00051200
           STRING '- '                      DELIMITED BY SIZE           00051300
                  WRK-CONT-CHAVE (WRK-I)    DELIMITED BY SPACE          00051400
                  ': '                      DELIMITED BY SIZE           00051500
                  WRK-CONT-EDT              DELIMITED BY SIZE           00051600
                  INTO WRK-LINHA-RELATORIO-TEXTO                        00051700
           END-STRING.                                                  00051800
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00051900
           WRITE FD-RELGEO.                                             00052000
      *-----------------------------------------------------            00052100
       6100-99-FIM.                                  EXIT.              00052200
      *-----------------------------------------------------            00052300
                                                                        00052400
      *-----------------------------------------------------            00052500
       6200-IMPRIMIR-COMPRIMENTOS                    SECTION.           00052600
      *-----------------------------------------------------            00052700
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00052800
           COMPUTE WRK-COMP-2DP ROUNDED = WRK-COMP-VALOR (WRK-I).       00052900
           MOVE WRK-COMP-2DP TO WRK-COMP-EDT.                           00053000
           STRING '- '                      DELIMITED BY SIZE           00053100
                  WRK-COMP-CHAVE (WRK-I)    DELIMITED BY SPACE          00053200
                  ': '                      DELIMITED BY SIZE           00053300
                  WRK-COMP-EDT              DELIMITED BY SIZE           00053400
                  INTO WRK-LINHA-RELATORIO-TEXTO                        00053500
           END-STRING.                                                  00053600
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00053700
           WRITE FD-RELGEO.                                             00053800
      *-----------------------------------------------------            00053900
       6200-99-FIM.                                  EXIT.              00054000
      *-----------------------------------------------------            00054100
                                                                        00054200
      *-----------------------------------------------------            00054300
       6300-IMPRIMIR-RESUMO                          SECTION.           00054400
      *-----------------------------------------------------            00054500
           MOVE 0 TO WRK-TOT-FEATURES2.                                 00054600
           PERFORM 6310-SOMAR-CONTAGEM                                  00054700
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-CONT-QTDE.   00054800
           MOVE 0 TO WRK-TOT-COMPRIMENTO.                               00054900
           PERFORM 6320-SOMAR-COMPRIMENTO                               00055000
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-COMP-QTDE.   00055100
                                                                        00055200
           MOVE WRK-TOT-FEATURES2 TO WRK-TOT-FEAT-EDT.                  00055300
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00055400
           STRING 'Total Features: '        DELIMITED BY SIZE           00055500
                  WRK-TOT-FEAT-EDT          DELIMITED BY SIZE           00055600
                  INTO WRK-LINHA-RELATORIO-TEXTO                        00055700
           END-STRING.                                                  00055800
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00055900
           WRITE FD-RELGEO.                                             00056000
                                                                        00056100
           COMPUTE WRK-TOT-COMP-2DP ROUNDED = WRK-TOT-COMPRIMENTO.      00056200
           MOVE WRK-TOT-COMP-2DP TO WRK-TOT-COMP-EDT.                   00056300
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00056400
           STRING 'Total LineString Length: '  DELIMITED BY SIZE        00056500
                  WRK-TOT-COMP-EDT             DELIMITED BY SIZE        00056600
                  ' meters'                    DELIMITED BY SIZE        00056700
                  INTO WRK-LINHA-RELATORIO-TEXTO                        00056800
           END-STRING.                                                  00056900
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00057000
           WRITE FD-RELGEO.                                             00057100
                                                                        00057200
           MOVE WRK-ROT-QTDE TO WRK-UNICOS-EDT.                         00057300
           MOVE SPACES TO WRK-LINHA-RELATORIO.                          00057400
           STRING 'Unique Labels: '   DELIMITED BY SIZE                 00057500
                  WRK-UNICOS-EDT      DELIMITED BY SIZE                 00057600
                  INTO WRK-LINHA-RELATORIO-TEXTO                        00057700
           END-STRING.                                                  00057800
           MOVE WRK-LINHA-RELATORIO TO FD-RELGEO.                       00057900
           WRITE FD-RELGEO.                                             00058000
      *-----------------------------------------------------            00058100
       6300-99-FIM.                                  EXIT.              00058200
      *-----------------------------------------------------            00058300
                                                                        00058400
      *-----------------------------------------------------            00058500
       6310-SOMAR-CONTAGEM                           SECTION.           00058600
      *-----------------------------------------------------            00058700
           ADD WRK-CONT-VALOR (WRK-I) TO WRK-TOT-FEATURES2.             00058800
      *-----------------------------------------------------            00058900
       6310-99-FIM.                                  EXIT.              00059000
      *-----------------------------------------------------            00059100
                                                                        00059200
      *-----------------------------------------------------            00059300
       6320-SOMAR-COMPRIMENTO                        SECTION.           00059400
      *-----------------------------------------------------            00059500
           ADD WRK-COMP-VALOR (WRK-I) TO WRK-TOT-COMPRIMENTO.           00059600
      *-----------------------------------------------------            00059700
       6320-99-FIM.                                  EXIT.              00059800
      *-----------------------------------------------------            00059900
                                                                        00060000
      *-----------------------------------------------------            00060100
       7000-GRAVAR-CSV                               SECTION.           00060200
      *-----------------------------------------------------            00060300
           MOVE SPACES TO WRK-CSV-LINHA.                                00060400
           STRING ',Count,Length (m)' DELIMITED BY SIZE                 00060500
                  INTO WRK-CSV-LINHA-TEXTO                              00060600
           END-STRING.                                                  00060700
           MOVE WRK-CSV-LINHA TO FD-CSVGEO.                             00060800
           WRITE FD-CSVGEO.                                             00060900
                                                                        00061000
           PERFORM 7100-GRAVAR-LINHA-CONTAGEM                           00061100
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-CONT-QTDE.   00061200
           PERFORM 7200-GRAVAR-LINHA-COMPRIMENTO                        00061300
               VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-COMP-QTDE.   00061400
      *-----------------------------------------------------            00061500
       7000-99-FIM.                                  EXIT.              00061600
      *-----------------------------------------------------            00061700
                                                                        00061800
      *-----------------------------------------------------            00061900
       7100-GRAVAR-LINHA-CONTAGEM                    SECTION.           00062000
      *-----------------------------------------------------            00062100
           MOVE SPACES TO WRK-CSV-LINHA.                                00062200
           MOVE WRK-CONT-CHAVE (WRK-I) TO WRK-CSV-KEY.                  00062300
           MOVE ','                    TO WRK-CSV-V1.                   00062400
           MOVE WRK-CONT-VALOR (WRK-I) TO WRK-CSV-COUNT.                00062500
           MOVE ','                    TO WRK-CSV-V2.                   00062600
           MOVE SPACES                 TO WRK-CSV-LENGTH.               00062700
           MOVE WRK-CSV-LINHA TO FD-CSVGEO.                             00062800
           WRITE FD-CSVGEO.                                             00062900
      *-----------------------------------------------------            00063000
       7100-99-FIM.                                  EXIT.              00063100
      *-----------------------------------------------------            00063200
                                                                        00063300
      *-----------------------------------------------------            00063400
       7200-GRAVAR-LINHA-COMPRIMENTO                 SECTION.           00063500
      *-----------------------------------------------------            00063600
           MOVE SPACES TO WRK-CSV-LINHA.                                00063700
           MOVE WRK-COMP-CHAVE (WRK-I) TO WRK-CSV-KEY.                  00063800
           MOVE ','                    TO WRK-CSV-V1.                   00063900
           MOVE SPACES                 TO WRK-CSV-COUNT.                00064000
           MOVE ','                    TO WRK-CSV-V2.                   00064100
           COMPUTE WRK-COMP-2DP ROUNDED = WRK-COMP-VALOR (WRK-I).       00064200
           MOVE WRK-COMP-2DP TO WRK-CSV-LENGTH.                         00064300
           MOVE WRK-CSV-LINHA TO FD-CSVGEO.                             00064400
           WRITE FD-CSVGEO.                                             00064500
      *-----------------------------------------------------            00064600
       7200-99-FIM.                                  EXIT.              00064700
      *-----------------------------------------------------            00064800
                                                                        00064900
      *-----------------------------------------------------            00065000
       8000-FINALIZAR                                SECTION.           00065100
      *-----------------------------------------------------            00065200
           CLOSE ACUM-EXTRACT SUMMARY-REPORT RESULTS-CSV.               00065300
           DISPLAY 'GEOM02R: TOTAL DE CHAVES DE CONTAGEM....: '         00065400
                    WRK-CONT-QTDE.                                      00065500
           DISPLAY 'GEOM02R: TOTAL DE CHAVES DE COMPRIMENTO.: '         00065600
                    WRK-COMP-QTDE.                                      00065700
           DISPLAY 'GEOM02R: TOTAL DE ROTULOS UNICOS.........: '        00065800
                    WRK-ROT-QTDE.                                       00065900
      *-----------------------------------------------------            00066000
       8000-99-FIM.                                  EXIT.              00066100
      *-----------------------------------------------------            00066200
                                                                        00066300
      *-----------------------------------------------------            00066400
       9000-ERRO                                     SECTION.           00066500
      *-----------------------------------------------------            00066600
           DISPLAY WRK-MENSAGEM.                                        00066700
            CALL 'GRAVALOG' USING WRK-DADOS.                            00066800
           GOBACK.                                                      00066900
      *-----------------------------------------------------            00067000
       9000-99-FIM.                                  EXIT.              00067100
      *-----------------------------------------------------            00067200
                                                                        00067300
